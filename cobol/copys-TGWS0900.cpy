000010* TGWS0900:  AREA DE TRABAJO DEL MODULO TG7C0900              *
000020******************************************************************
000030*                     MODIFICATIONS LOG                          *
000040******************************************************************
000050*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000060*     ---------- ------- -------- ------------------------------ *
000070*     @TG0001    JMACI   14-03-91 VERSION INICIAL                *
000080*     @TG0002    RSOLIS  02-09-93 SE AGREGA TABLA DE BITACORA DE *
000090*                                 SENTENCIAS PARA CORRIDAS LARGAS*
000100*     @TG0003    EMARQ   11-01-99 AJUSTE Y2K EN LITERAL DE FECHA *
000110*                                 DE REFERENCIA DEL REPORTE      *
000120*     @TG0004    ACRUZ   19-06-03 SE ACOTA (CLAMP) EL VALOR A DE *
000130*                                 HAVERSINE PARA EVITAR RAIZ DE  *
000140*                                 NUMERO NEGATIVO CON FIJAS MAL  *
000150*                                 FORMADAS                       *
000160*     @TG0005    MCORTEZ 22-06-09 SE QUITAN CAMPOS MUERTOS       *
000170*                                 (SIGNO DE CONVERSION, CT-SI/   *
000180*                                 CT-NO DUPLICADOS) Y SE DEJAN   *
000190*                                 ENLAZADAS A LA LOGICA LA VISTA *
000200*                                 CRUDA DEL GNVTG Y LA VISTA     *
000210*                                 COLUMNAR DE LA LINEA DE        *
000220*                                 REPORTE                        *
000230******************************************************************
000240* TGWS0900       AREA DE TRABAJO COMUN DEL CALCULO DE DISTANCIA  *
000250*                RECORRIDA A PARTIR DE LA BITACORA GPS (NMEA).   *
000260* TG-TABLA-SENTENCIAS  (S)  LISTA EN MEMORIA DE LAS SENTENCIAS   *
000270*                           DEL ARCHIVO QUE SUPERAN EL FILTRO.   *
000280* TG-GPGGA-FIX-INI     (S)  FIJA DE POSICION ANTERIOR AL GNVTG.  *
000290* TG-GPGGA-FIX-FIN     (S)  FIJA DE POSICION POSTERIOR AL GNVTG. *
000300* TG-GNVTG-SENTENCIA   (S)  VELOCIDAD SOBRE TERRENO DEL GNVTG.   *
000310* TG-COORDENADAS-GRADOS(S)  LATITUD/LONGITUD YA CONVERTIDAS.     *
000320* TG-ACUMULADOR-DISTANCIA   TOTAL DE KILOMETROS RECORRIDOS.      *
000330* TG-CONSTANTES-GEO         PI Y RADIO DE LA TIERRA EN KM.       *
000340* TG-WORK-TRIGONOMETRIA     CAMPOS DE TRABAJO SENO/COSENO.       *
000350* TG-WORK-HAVERSINE         CAMPOS DE TRABAJO DE LA FORMULA.     *
000360* TG-WORK-ARCOTANGENTE      CAMPOS DE TRABAJO DEL ARCOTANGENTE.  *
000370* TG-TOKENS-SENTENCIA       CAMPOS DEL UNSTRING POR COMA.        *
000380* TG-LINEA-REPORTE          TEXTO DEL REPORTE DE UNA SOLA LINEA. *
000390* (S)=SALIDA DEL PROCESO DE LECTURA/FILTRADO                     *
000400******************************************************************
000410*
000420 01  TG-TABLA-SENTENCIAS.
000430     05  TG-TOTAL-SENTENCIAS       PIC S9(05)      COMP
000440                                    VALUE ZERO.
000450     05  FILLER                    PIC X(04)       VALUE SPACES.
000460     05  TG-SENTENCIA-OCU          OCCURS 2000 TIMES
000470                                    INDEXED BY TG-IX-SENT.
000480         10  TG-SENTENCIA-TEXTO    PIC X(256).
000490         10  TG-SENTENCIA-VISTA-ID REDEFINES
000500             TG-SENTENCIA-TEXTO.
000510             15  TG-SENTENCIA-ID   PIC X(006).
000520             15  FILLER            PIC X(250).
000530*
000540*-------------  FIJA GPGGA ANTERIOR A LA SENTENCIA GNVTG --------*
000550 01  TG-GPGGA-FIX-INI.
000560     05  TG-GPGGA-INI-LATITUD      PIC X(012)      VALUE SPACES.
000570     05  TG-GPGGA-INI-LONGITUD     PIC X(012)      VALUE SPACES.
000580     05  TG-GPGGA-INI-SW           PIC X(001)      VALUE 'N'.
000590         88  GPGGA-INI-VALIDA                      VALUE 'S'.
000600         88  GPGGA-INI-INVALIDA                    VALUE 'N'.
000610     05  FILLER                    PIC X(009)      VALUE SPACES.
000620*
000630*-------------  FIJA GPGGA POSTERIOR A LA SENTENCIA GNVTG -------*
000640 01  TG-GPGGA-FIX-FIN.
000650     05  TG-GPGGA-FIN-LATITUD      PIC X(012)      VALUE SPACES.
000660     05  TG-GPGGA-FIN-LONGITUD     PIC X(012)      VALUE SPACES.
000670     05  TG-GPGGA-FIN-SW           PIC X(001)      VALUE 'N'.
000680         88  GPGGA-FIN-VALIDA                      VALUE 'S'.
000690         88  GPGGA-FIN-INVALIDA                    VALUE 'N'.
000700     05  FILLER                    PIC X(009)      VALUE SPACES.
000710*
000720*-------------  SENTENCIA GNVTG (VELOCIDAD SOBRE TERRENO) -------*
000730 01  TG-GNVTG-SENTENCIA.
000740     05  TG-GNVTG-VELOCIDAD-TXT    PIC X(012)      VALUE SPACES.
000750     05  TG-GNVTG-VELOCIDAD-DEC    PIC S9(05)V9(03)
000760                                    COMP-3          VALUE ZERO.
000770     05  TG-GNVTG-VELOCIDAD-RED    PIC S9(05)      COMP-3
000780                                    VALUE ZERO.
000790     05  FILLER                    PIC X(010)      VALUE SPACES.
000800*
000810*-------------  VISTA CRUDA PARA VACIADOS DE DEPURACION --------*
000820 01  TG-GNVTG-VISTA-CRUDA REDEFINES TG-GNVTG-SENTENCIA
000830                               PIC X(030).
000840*
000850*-------------  LATITUD/LONGITUD CONVERTIDAS (SIN CONVERSION ----*
000860*-------------  MINUTOS/60 - VER REGLA DE NEGOCIO 3) ------------*
000870 01  TG-COORDENADAS-GRADOS.
000880     05  TG-LAT-GRADOS-INI         PIC S9(03)V9(06)
000890                                    COMP-3          VALUE ZERO.
000900     05  TG-LON-GRADOS-INI         PIC S9(03)V9(06)
000910                                    COMP-3          VALUE ZERO.
000920     05  TG-LAT-GRADOS-FIN         PIC S9(03)V9(06)
000930                                    COMP-3          VALUE ZERO.
000940     05  TG-LON-GRADOS-FIN         PIC S9(03)V9(06)
000950                                    COMP-3          VALUE ZERO.
000960     05  FILLER                    PIC X(004)      VALUE SPACES.
000970*
000980*-------------  ACUMULADOR - UNICO TOTAL DE CONTROL DEL PROCESO -*
000990 01  TG-ACUMULADOR-DISTANCIA.
001000     05  TG-TOTAL-DISTANCIA        PIC S9(07)V9(03)
001010                                    COMP-3          VALUE ZERO.
001020     05  FILLER                    PIC X(005)      VALUE SPACES.
001030*
001040*-------------  CONSTANTES GEOMETRICAS --------------------------*
001050 01  TG-CONSTANTES-GEO.
001060     05  TG-PI                     PIC S9(01)V9(15)
001070                                    COMP-3
001080                           VALUE 3.141592653589793.
001090     05  TG-RADIO-TIERRA-KM        PIC S9(05)V9(03)
001100                                    COMP-3     VALUE 6371.000.
001110     05  FILLER                    PIC X(004)      VALUE SPACES.
001120*
001130*-------------  CAMPOS DE TRABAJO - SENO Y COSENO POR SERIE -----*
001140 01  TG-WORK-TRIGONOMETRIA.
001150     05  TG-ANGULO-ENTRADA         PIC S9(03)V9(12)
001160                                    COMP-3          VALUE ZERO.
001170     05  TG-ANGULO-REDUCIDO        PIC S9(01)V9(12)
001180                                    COMP-3          VALUE ZERO.
001190     05  TG-NUM-VUELTAS            PIC S9(05)      COMP
001200                                    VALUE ZERO.
001210     05  TG-POT-X2                 PIC S9(01)V9(12)
001220                                    COMP-3          VALUE ZERO.
001230     05  TG-DIVISOR-SERIE          PIC S9(05)      COMP-3
001240                                    VALUE ZERO.
001250     05  TG-TERMINO-SERIE          PIC S9(01)V9(15)
001260                                    COMP-3          VALUE ZERO.
001270     05  TG-SUMA-SERIE             PIC S9(01)V9(15)
001280                                    COMP-3          VALUE ZERO.
001290     05  TG-INDICE-SERIE           PIC S9(03)      COMP
001300                                    VALUE ZERO.
001310     05  TG-RESULTADO-SENO         PIC S9(01)V9(12)
001320                                    COMP-3          VALUE ZERO.
001330     05  TG-RESULTADO-COSENO       PIC S9(01)V9(12)
001340                                    COMP-3          VALUE ZERO.
001350     05  FILLER                    PIC X(006)      VALUE SPACES.
001360*
001370*-------------  CAMPOS DE TRABAJO - FORMULA DE HAVERSINE --------*
001380 01  TG-WORK-HAVERSINE.
001390     05  TG-DELTA-LAT-RAD          PIC S9(02)V9(12)
001400                                    COMP-3          VALUE ZERO.
001410     05  TG-DELTA-LON-RAD          PIC S9(02)V9(12)
001420                                    COMP-3          VALUE ZERO.
001430     05  TG-LAT-INI-RAD            PIC S9(02)V9(12)
001440                                    COMP-3          VALUE ZERO.
001450     05  TG-LAT-FIN-RAD            PIC S9(02)V9(12)
001460                                    COMP-3          VALUE ZERO.
001470     05  TG-LON-INI-RAD            PIC S9(02)V9(12)
001480                                    COMP-3          VALUE ZERO.
001490     05  TG-LON-FIN-RAD            PIC S9(02)V9(12)
001500                                    COMP-3          VALUE ZERO.
001510     05  TG-SENO-MEDIO-LAT         PIC S9(01)V9(12)
001520                                    COMP-3          VALUE ZERO.
001530     05  TG-SENO-MEDIO-LON         PIC S9(01)V9(12)
001540                                    COMP-3          VALUE ZERO.
001550     05  TG-COSENO-LAT-INI         PIC S9(01)V9(12)
001560                                    COMP-3          VALUE ZERO.
001570     05  TG-COSENO-LAT-FIN         PIC S9(01)V9(12)
001580                                    COMP-3          VALUE ZERO.
001590     05  TG-VALOR-A                PIC S9(02)V9(12)
001600                                    COMP-3          VALUE ZERO.
001610     05  TG-VALOR-A-COMPL          PIC S9(02)V9(12)
001620                                    COMP-3          VALUE ZERO.
001630     05  TG-RAIZ-A                 PIC S9(02)V9(12)
001640                                    COMP-3          VALUE ZERO.
001650     05  TG-RAIZ-A-COMPL           PIC S9(02)V9(12)
001660                                    COMP-3          VALUE ZERO.
001670     05  TG-VALOR-C                PIC S9(02)V9(12)
001680                                    COMP-3          VALUE ZERO.
001690     05  TG-DISTANCIA-PAR          PIC S9(07)V9(09)
001700                                    COMP-3          VALUE ZERO.
001710     05  FILLER                    PIC X(008)      VALUE SPACES.
001720*
001730*-------------  CAMPOS DE TRABAJO - ARCOTANGENTE POR SERIE ------*
001740 01  TG-WORK-ARCOTANGENTE.
001750     05  TG-ATAN-Y                 PIC S9(01)V9(12)
001760                                    COMP-3          VALUE ZERO.
001770     05  TG-ATAN-X                 PIC S9(01)V9(12)
001780                                    COMP-3          VALUE ZERO.
001790     05  TG-ATAN-T                 PIC S9(01)V9(12)
001800                                    COMP-3          VALUE ZERO.
001810     05  TG-ATAN-T1                PIC S9(01)V9(12)
001820                                    COMP-3          VALUE ZERO.
001830     05  TG-ATAN-T2                PIC S9(01)V9(12)
001840                                    COMP-3          VALUE ZERO.
001850     05  TG-ATAN-PARCIAL           PIC S9(01)V9(12)
001860                                    COMP-3          VALUE ZERO.
001870     05  TG-ATAN-RESULTADO         PIC S9(01)V9(12)
001880                                    COMP-3          VALUE ZERO.
001890     05  FILLER                    PIC X(006)      VALUE SPACES.
001900*
001910*-------------  TOKENS DEL UNSTRING POR COMA --------------------*
001920 01  TG-TOKENS-SENTENCIA.
001930     05  TG-CONTADOR-TOKENS        PIC S9(03)      COMP
001940                                    VALUE ZERO.
001950     05  TG-TOK-01                 PIC X(020)      VALUE SPACES.
001960     05  TG-TOK-02                 PIC X(020)      VALUE SPACES.
001970     05  TG-TOK-03                 PIC X(020)      VALUE SPACES.
001980     05  TG-TOK-04                 PIC X(020)      VALUE SPACES.
001990     05  TG-TOK-05                 PIC X(020)      VALUE SPACES.
002000     05  TG-TOK-06                 PIC X(020)      VALUE SPACES.
002010     05  TG-TOK-07                 PIC X(020)      VALUE SPACES.
002020     05  TG-TOK-08                 PIC X(020)      VALUE SPACES.
002030     05  TG-TOK-09                 PIC X(020)      VALUE SPACES.
002040     05  TG-TOK-10                 PIC X(020)      VALUE SPACES.
002050     05  FILLER                    PIC X(004)      VALUE SPACES.
002060*
002070*-------------  CAMPOS DE TRABAJO DE LA CONVERSION ASCII --------*
002080*-------------  A DECIMAL EMPACADO (SIN FUNCIONES INTRINSECAS) --*
002090 01  TG-WORK-CONVERSION.
002100     05  TG-CNV-LITERAL-TXT        PIC X(012)      VALUE SPACES.
002110     05  TG-CNV-ENTERA-TXT         PIC X(006)      VALUE SPACES.
002120     05  TG-CNV-DECIMAL-TXT        PIC X(006)      VALUE SPACES.
002130     05  TG-CNV-ENTERA-NUM         PIC 9(006)      VALUE ZERO.
002140     05  TG-CNV-DECIMAL-NUM        PIC 9(006)      VALUE ZERO.
002150     05  TG-CNV-RESULTADO          PIC S9(05)V9(06)
002160                                    COMP-3          VALUE ZERO.
002170     05  TG-CNV-CONTADOR-TOKENS    PIC S9(03)      COMP
002180                                    VALUE ZERO.
002190     05  TG-CNV-LONGITUD-ENT       PIC S9(02)      COMP
002200                                    VALUE ZERO.
002210     05  TG-CNV-POS-DESTINO        PIC S9(02)      COMP
002220                                    VALUE ZERO.
002230     05  FILLER                    PIC X(007)      VALUE SPACES.
002240*
002250*-------------  LINEA DE REPORTE - UN SOLO RENGLON --------------*
002260 01  TG-LINEA-REPORTE.
002270     05  TG-RPT-TEXTO              PIC X(060)      VALUE SPACES.
002280     05  FILLER                    PIC X(020)      VALUE SPACES.
002290*
002300*-------------  VISTA POR COLUMNAS DE LA LINEA DE REPORTE ------*
002310 01  TG-LINEA-REPORTE-VISTA REDEFINES TG-LINEA-REPORTE.
002320     05  TG-RPT-COL-ETIQUETA       PIC X(030).
002330     05  TG-RPT-COL-VALOR          PIC X(030).
002340     05  FILLER                    PIC X(020).
002350*
002360 01  TG-DISTANCIA-EDITADA          PIC Z(06)9.999.
002370 01  TG-DIST-ALPHA                 PIC X(011)      VALUE SPACES.
002380 01  TG-POS-INICIO                 PIC S9(02)      COMP
002390                                    VALUE 1.
002400*
002410*-------------  INTERRUPTORES Y CONTADORES DE CONTROL -----------*
002420 01  TG-SWITCHES.
002430     05  WS-FIN-ARCHIVO-GPS-SW     PIC X(001)      VALUE 'N'.
002440         88  WS-FIN-ARCHIVO-GPS                    VALUE 'S'.
002450     05  FILLER                    PIC X(005)      VALUE SPACES.
002460*
002470 01  WS-INDICE-ACTUAL              PIC S9(05)      COMP
002480                                    VALUE ZERO.
002490 01  WS-GPS-STATUS                 PIC X(002)      VALUE SPACES.
002500 01  WS-RPT-STATUS                 PIC X(002)      VALUE SPACES.
