000010* TG7C0900: DISTANCIA RECORRIDA A PARTIR DE BITACORA GPS (NMEA)
000020******************************************************************
000030*                  IDENTIFICATION DIVISION                       *
000040******************************************************************
000050 IDENTIFICATION DIVISION.
000060*
000070 PROGRAM-ID.    TG7C0900.
000080*
000090 AUTHOR.        J.ALVAREZ(GICE).
000100*
000110 INSTALLATION.  GICE - GERENCIA DE INFORMATICA Y CONTROL
000120                 ELECTRONICO.
000130*
000140 DATE-WRITTEN.  1991-06-10.
000150*
000160 DATE-COMPILED. 1991-06-14.
000170*
000180 SECURITY.      USO INTERNO GICE - PROHIBIDA SU DIVULGACION FUERA
000190                 DE LA INSTALACION SIN AUTORIZACION DEL AREA.
000200*
000210******************************************************************
000220*                     MODIFICATIONS LOG                          *
000230******************************************************************
000240*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000250*     ---------- ------- -------- ------------------------------ *
000260*     @TG0001    JALVA   10/06/91 VERSION INICIAL - SE LEE LA    *
000270*                                 BITACORA DE LA UNIDAD RASTREA- *
000280*                                 DORA Y SE TOTALIZA EL RECORRIDO*
000290*     @TG0002    RSOLIS  02/09/93 SE AGREGA TABLA DE BITACORA DE *
000300*                                 SENTENCIAS PARA CORRIDAS LARGAS*
000310*                                 (ANTES SE LEIA DOS VECES EL    *
000320*                                 ARCHIVO)                       *
000330*     @TG0003    EMARQ   11/01/99 AJUSTE Y2K EN EL LITERAL DE LA *
000340*                                 FECHA DE REFERENCIA DEL REPORTE*
000350*     @TG0004    ACRUZ   19/06/03 SE ACOTA (CLAMP) EL VALOR A DE *
000360*                                 HAVERSINE A 1 PARA EVITAR RAIZ *
000370*                                 DE NUMERO NEGATIVO CUANDO LA   *
000380*                                 BITACORA TRAE FIJAS MAL        *
000390*                                 FORMADAS POR LA UNIDAD         *
000400*     @TG0005    LPEREZ  23/02/07 SE ROBUSTECE EL FILTRO DE      *
000410*                                 SENTENCIAS $GNZDA (VIENEN CON  *
000420*                                 BLANCOS INTERMEDIOS EN ALGUNAS *
000430*                                 UNIDADES NUEVAS)               *
000440*     @TG0006    HVILLA  14/11/08 CORRIGE TOKENS DE LA FIJA      *
000450*                                 $GPGGA (SE TOMABAN LA HORA Y LA*
000460*                                 LETRA DE HEMISFERIO EN VEZ DE  *
000470*                                 LATITUD/LONGITUD); SE QUITA EL *
000480*                                 AJUSTE DE SIGNO POR HEMISFERIO,*
000490*                                 QUE NUNCA APLICABA; SE BAJA A 5*
000500*                                 EL MINIMO DE TOKENS EXIGIDO Y  *
000510*                                 SE CAMBIA EL TEXTO DEL REPORTE *
000520*                                 AL FORMATO QUE PIDE EL ENLACE  *
000530*                                 CON EL SOCIO RUSO              *
000540*     @TG0007    MCORTEZ 09/06/09 NO SE CALCULA DISTANCIA SI LA  *
000550*                                 VELOCIDAD REDONDEADA DEL GNVTG *
000560*                                 VIENE EN CERO (UNIDAD DETENIDA)*
000570*                                 SE DESCARTA LA FIJA GPGGA SI   *
000580*                                 LATITUD U LONGITUD VIENEN      *
000590*                                 VACIAS; SE AGREGAN AVISOS POR  *
000600*                                 DISPLAY CUANDO SE DESCARTA UNA *
000610*                                 SENTENCIA MAL FORMADA; SE QUITA*
000620*                                 EL SWITCH TG-ARCH-VACIO-SW Y EL*
000630*                                 SPECIAL-NAMES QUE NUNCA SE USA *
000640*                                 EN LA LOGICA DEL PROGRAMA      *
000650*     @TG0008    MCORTEZ 22/06/09 SE QUITAN CAMPOS MUERTOS DEL   *
000660*                                 COPY TGWS0900 (SIGNO DE LA     *
000670*                                 CONVERSION, CT-SI/CT-NO        *
000680*                                 DUPLICADOS); SE ENLAZAN A LA   *
000690*                                 LOGICA LOS QUE SI TENIAN RAZON *
000700*                                 DE SER: LA LINEA DE REPORTE SE *
000710*                                 ARMA POR SU VISTA COLUMNAR Y LA*
000720*                                 VISTA CRUDA DEL GNVTG SE VACIA *
000730*                                 EN EL AVISO DE SENTENCIA       *
000740*                                 INCOMPLETA                     *
000750******************************************************************
000760*     ESTE PROGRAMA LEE LA BITACORA GPS (SENTENCIAS NMEA-0183)   *
000770*     GENERADA POR LA UNIDAD RASTREADORA, DESCARTA LAS LINEAS EN *
000780*     BLANCO Y LAS SENTENCIAS $GNZDA (SOLO TRAEN FECHA/HORA),    *
000790*     CONSERVA LAS SENTENCIAS $GPGGA (FIJA DE POSICION) Y        *
000800*     $GNVTG (VELOCIDAD SOBRE TERRENO), Y POR CADA SENTENCIA     *
000810*     $GNVTG QUE QUEDE ENTRE DOS FIJAS $GPGGA CALCULA LA         *
000820*     DISTANCIA ENTRE AMBAS FIJAS POR LA FORMULA DE HAVERSINE.   *
000830*     EL TOTAL RECORRIDO SE EMITE EN UN REPORTE DE UNA SOLA      *
000840*     LINEA AL FINAL DE LA CORRIDA.                              *
000850******************************************************************
000860*                     ENVIRONMENT DIVISION                       *
000870******************************************************************
000880 ENVIRONMENT DIVISION.
000890*
000900 CONFIGURATION SECTION.
000910*
000920 SOURCE-COMPUTER.  IBM-4381.
000930 OBJECT-COMPUTER.  IBM-4381.
000940*
000950 INPUT-OUTPUT SECTION.
000960*
000970 FILE-CONTROL.
000980*
000990     SELECT TG-ARCH-GPS      ASSIGN TO UT-S-GPSLOG
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS  IS WS-GPS-STATUS.
001020*
001030     SELECT TG-ARCH-REPORTE  ASSIGN TO UT-S-GPSRPT
001040            ORGANIZATION IS LINE SEQUENTIAL
001050            FILE STATUS  IS WS-RPT-STATUS.
001060*
001070******************************************************************
001080*                       DATA DIVISION                            *
001090******************************************************************
001100 DATA DIVISION.
001110*
001120 FILE SECTION.
001130*
001140 FD  TG-ARCH-GPS
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD.
001170*
001180 01  TG-REG-GPS                    PIC X(256).
001190*
001200 FD  TG-ARCH-REPORTE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD.
001230*
001240 01  TG-REG-REPORTE.
001250     05  TG-REG-RPT-TEXTO          PIC X(060).
001260     05  FILLER                    PIC X(020)      VALUE SPACES.
001270*
001280******************************************************************
001290*                  WORKING-STORAGE SECTION                       *
001300******************************************************************
001310 WORKING-STORAGE SECTION.
001320*---------------------    C O P Y S    --------------------------*
001330*
001340     COPY TGWS0900.
001350*
001360*-------------------  C O N S T A N T E S  ----------------------*
001370 01  CT-CONSTANTES.
001380     05  CT-SI                      PIC X(01) VALUE 'S'.
001390     05  CT-NO                      PIC X(01) VALUE 'N'.
001400     05  CT-IDENT-GPGGA             PIC X(06) VALUE '$GPGGA'.
001410     05  CT-IDENT-GNVTG             PIC X(06) VALUE '$GNVTG'.
001420     05  CT-IDENT-GNZDA             PIC X(06) VALUE '$GNZDA'.
001430     05  CT-TOKENS-MINIMOS-GGA      PIC S9(03) COMP VALUE +5.
001440     05  CT-TOKENS-MINIMOS-VTG      PIC S9(03) COMP VALUE +8.
001450     05  CT-POS-SPEED-KMH           PIC S9(03) COMP VALUE +8.
001460*
001470*-----------------  M E N S A J E S   R E P O R T E  ------------*
001480*    @TG0006-I EL TEXTO SE DEJA TAL CUAL LO PIDIO EL ENLACE CON
001490*    EL SOCIO RUSO (TRANSLITERADO A ASCII); NO SE TRADUCE.
001500 01  MS-MENSAJES.
001510     05  MS-TOTAL-PREFIJO           PIC X(21) VALUE
001520         'Obshaya distantsiya: '.
001530     05  MS-TOTAL-SUFIJO            PIC X(12) VALUE
001540         ' kilometrov.'.
001550*    @TG0006-F
001560*
001570******************************************************************
001580*                       PROCEDURE DIVISION                       *
001590******************************************************************
001600 PROCEDURE DIVISION.
001610*
001620 0000-PRINCIPAL.
001630*
001640     PERFORM 1000-INICIO
001650*
001660     PERFORM 2000-LEER-ARCHIVO-GPS THRU 2000-EXIT
001670             UNTIL WS-FIN-ARCHIVO-GPS
001680*
001690     PERFORM 3000-CALCULAR-DISTANCIA-TOTAL THRU 3000-EXIT
001700*
001710     PERFORM 5000-EMITIR-REPORTE
001720*
001730     PERFORM 9000-FIN-PROCESO
001740*
001750     .
001760******************************************************************
001770*1000-INICIO:        ABRE ARCHIVOS Y PREPARA AREAS DE TRABAJO.   *
001780******************************************************************
001790 1000-INICIO.
001800*
001810     OPEN INPUT  TG-ARCH-GPS
001820          OUTPUT TG-ARCH-REPORTE
001830*
001840     IF WS-GPS-STATUS NOT = '00'
001850        MOVE CT-SI              TO WS-FIN-ARCHIVO-GPS-SW
001860     END-IF
001870*
001880     MOVE ZERO                  TO TG-TOTAL-SENTENCIAS
001890     MOVE ZERO                  TO TG-TOTAL-DISTANCIA
001900*
001910     .
001920******************************************************************
001930*2000-LEER-ARCHIVO-GPS: LEE UNA LINEA DE LA BITACORA Y LA ENVIA  *
001940*                       AL FILTRO DE SENTENCIAS UTILES.         *
001950******************************************************************
001960 2000-LEER-ARCHIVO-GPS.
001970*
001980     READ TG-ARCH-GPS
001990          AT END
002000             MOVE CT-SI          TO WS-FIN-ARCHIVO-GPS-SW
002010             GO TO 2000-EXIT
002020     END-READ
002030*
002040     PERFORM 2100-FILTRAR-SENTENCIA
002050*
002060     .
002070 2000-EXIT.
002080     EXIT.
002090******************************************************************
002100*2100-FILTRAR-SENTENCIA: REGLA DE NEGOCIO 1 - DESCARTA LINEAS EN *
002110*                        BLANCO Y SENTENCIAS $GNZDA; CONSERVA EL *
002120*                        RESTO EN LA TABLA EN MEMORIA.          *
002130******************************************************************
002140 2100-FILTRAR-SENTENCIA.
002150*
002160     IF TG-REG-GPS = SPACES
002170        GO TO 2100-EXIT
002180     END-IF
002190*
002200     IF TG-REG-GPS(1:6) = CT-IDENT-GNZDA
002210        GO TO 2100-EXIT
002220     END-IF
002230*
002240     ADD 1 TO TG-TOTAL-SENTENCIAS
002250*
002260     SET TG-IX-SENT TO TG-TOTAL-SENTENCIAS
002270*
002280     MOVE TG-REG-GPS TO TG-SENTENCIA-TEXTO(TG-IX-SENT)
002290*
002300     .
002310 2100-EXIT.
002320     EXIT.
002330******************************************************************
002340*3000-CALCULAR-DISTANCIA-TOTAL: RECORRE LA TABLA DE SENTENCIAS  *
002350*                       CONSERVADAS Y LOCALIZA CADA $GNVTG QUE  *
002360*                       QUEDE ENTRE DOS FIJAS $GPGGA.           *
002370******************************************************************
002380 3000-CALCULAR-DISTANCIA-TOTAL.
002390*
002400     IF TG-TOTAL-SENTENCIAS < 3
002410        GO TO 3000-EXIT
002420     END-IF
002430*
002440     MOVE 2 TO WS-INDICE-ACTUAL
002450*
002460     PERFORM 3100-EVALUAR-SENTENCIA THRU 3100-EXIT
002470             UNTIL WS-INDICE-ACTUAL > TG-TOTAL-SENTENCIAS - 1
002480*
002490     .
002500 3000-EXIT.
002510     EXIT.
002520******************************************************************
002530*3100-EVALUAR-SENTENCIA: SI LA SENTENCIA ACTUAL ES $GNVTG Y LA  *
002540*                        ANTERIOR/SIGUIENTE SON $GPGGA, CALCULA *
002550*                        LA DISTANCIA ENTRE AMBAS FIJAS.        *
002560******************************************************************
002570 3100-EVALUAR-SENTENCIA.
002580*
002590     SET TG-IX-SENT TO WS-INDICE-ACTUAL
002600*
002610     IF TG-SENTENCIA-ID(TG-IX-SENT) NOT = CT-IDENT-GNVTG
002620        GO TO 3100-CONTINUAR
002630     END-IF
002640*
002650     SET TG-IX-SENT TO WS-INDICE-ACTUAL
002660     SUBTRACT 1 FROM TG-IX-SENT
002670     IF TG-SENTENCIA-ID(TG-IX-SENT) NOT = CT-IDENT-GPGGA
002680        GO TO 3100-CONTINUAR
002690     END-IF
002700*
002710     SET TG-IX-SENT TO WS-INDICE-ACTUAL
002720     ADD 1 TO TG-IX-SENT
002730     IF TG-SENTENCIA-ID(TG-IX-SENT) NOT = CT-IDENT-GPGGA
002740        GO TO 3100-CONTINUAR
002750     END-IF
002760*
002770     SET TG-IX-SENT TO WS-INDICE-ACTUAL
002780     PERFORM 3200-EXTRAER-VELOCIDAD
002790*
002800*    @TG0007-I SI LA UNIDAD VIENE DETENIDA (VELOCIDAD REDONDEADA
002810*    EN CERO) LA SENTENCIA NO DISPARA CALCULO DE DISTANCIA.
002820     IF TG-GNVTG-VELOCIDAD-RED NOT > 0
002830        GO TO 3100-CONTINUAR
002840     END-IF
002850*    @TG0007-F
002860*
002870     SET TG-IX-SENT TO WS-INDICE-ACTUAL
002880     SUBTRACT 1 FROM TG-IX-SENT
002890     MOVE TG-SENTENCIA-TEXTO(TG-IX-SENT) TO TG-REG-GPS
002900     PERFORM 3300-PARSEAR-FIX-ANTERIOR
002910*
002920     SET TG-IX-SENT TO WS-INDICE-ACTUAL
002930     ADD 1 TO TG-IX-SENT
002940     MOVE TG-SENTENCIA-TEXTO(TG-IX-SENT) TO TG-REG-GPS
002950     PERFORM 3400-PARSEAR-FIX-SIGUIENTE
002960*
002970     IF GPGGA-INI-VALIDA AND GPGGA-FIN-VALIDA
002980        PERFORM 3500-CALCULAR-HAVERSINE
002990     END-IF
003000*
003010 3100-CONTINUAR.
003020     ADD 1 TO WS-INDICE-ACTUAL
003030*
003040     .
003050 3100-EXIT.
003060     EXIT.
003070******************************************************************
003080*3200-EXTRAER-VELOCIDAD: REGLA DE NEGOCIO 2 - EXTRAE LA VELOCI- *
003090*                        DAD SOBRE TERRENO (KM/H) DE LA SENTEN- *
003100*                        CIA $GNVTG POR POSICION DE TOKEN.      *
003110******************************************************************
003120 3200-EXTRAER-VELOCIDAD.
003130*
003140     MOVE TG-SENTENCIA-TEXTO(TG-IX-SENT) TO TG-REG-GPS
003150*
003160     MOVE ZERO  TO TG-CONTADOR-TOKENS
003170     MOVE SPACES TO TG-TOK-01 TG-TOK-02 TG-TOK-03 TG-TOK-04
003180                     TG-TOK-05 TG-TOK-06 TG-TOK-07 TG-TOK-08
003190                     TG-TOK-09 TG-TOK-10
003200*
003210     UNSTRING TG-REG-GPS DELIMITED BY ','
003220              INTO TG-TOK-01 TG-TOK-02 TG-TOK-03 TG-TOK-04
003230                   TG-TOK-05 TG-TOK-06 TG-TOK-07 TG-TOK-08
003240                   TG-TOK-09 TG-TOK-10
003250              TALLYING IN TG-CONTADOR-TOKENS
003260     END-UNSTRING
003270*
003280     MOVE SPACES TO TG-GNVTG-VELOCIDAD-TXT
003290     MOVE ZERO TO TG-GNVTG-VELOCIDAD-DEC
003300     MOVE ZERO TO TG-GNVTG-VELOCIDAD-RED
003310*
003320*    @TG0008-I SE GUARDA EL VACIADO CRUDO DEL GRUPO (VIA LA VISTA
003330*    TG-GNVTG-VISTA-CRUDA) EN EL AVISO CUANDO LA SENTENCIA NO
003340*    TRAE LOS TOKENS SUFICIENTES PARA LA VELOCIDAD.
003350     IF TG-CONTADOR-TOKENS < CT-TOKENS-MINIMOS-VTG
003360        DISPLAY 'AVISO TG7C0900: SENTENCIA GNVTG INCOMPLETA, SE '
003370                'IGNORA - ' TG-REG-GPS(1:40)
003380        DISPLAY '    VACIADO CRUDO GNVTG = ' TG-GNVTG-VISTA-CRUDA
003390        GO TO 3200-EXIT
003400     END-IF
003410*    @TG0008-F
003420*
003430     MOVE TG-TOK-08             TO TG-GNVTG-VELOCIDAD-TXT
003440     MOVE TG-TOK-08             TO TG-CNV-LITERAL-TXT
003450     PERFORM 7000-CONVERTIR-COORDENADA
003460*
003470     MOVE TG-CNV-RESULTADO      TO TG-GNVTG-VELOCIDAD-DEC
003480     COMPUTE TG-GNVTG-VELOCIDAD-RED ROUNDED =
003490             TG-GNVTG-VELOCIDAD-DEC
003500*
003510 3200-EXIT.
003520     EXIT.
003530******************************************************************
003540*3300-PARSEAR-FIX-ANTERIOR: REGLA DE NEGOCIO 3 - EXTRAE LA      *
003550*                        LATITUD/LONGITUD DE LA FIJA $GPGGA     *
003560*                        ANTERIOR A LA SENTENCIA $GNVTG.        *
003570******************************************************************
003580 3300-PARSEAR-FIX-ANTERIOR.
003590*
003600     MOVE CT-NO TO TG-GPGGA-INI-SW
003610     MOVE SPACES TO TG-GPGGA-INI-LATITUD TG-GPGGA-INI-LONGITUD
003620*
003630     MOVE ZERO  TO TG-CONTADOR-TOKENS
003640     MOVE SPACES TO TG-TOK-01 TG-TOK-02 TG-TOK-03 TG-TOK-04
003650                     TG-TOK-05 TG-TOK-06 TG-TOK-07 TG-TOK-08
003660                     TG-TOK-09 TG-TOK-10
003670*
003680     UNSTRING TG-REG-GPS DELIMITED BY ','
003690              INTO TG-TOK-01 TG-TOK-02 TG-TOK-03 TG-TOK-04
003700                   TG-TOK-05 TG-TOK-06 TG-TOK-07 TG-TOK-08
003710                   TG-TOK-09 TG-TOK-10
003720              TALLYING IN TG-CONTADOR-TOKENS
003730     END-UNSTRING
003740*
003750     IF TG-CONTADOR-TOKENS < CT-TOKENS-MINIMOS-GGA
003760        DISPLAY 'AVISO TG7C0900: FIJA GPGGA ANTERIOR INCOMPLETA, '
003770                'SE IGNORA - ' TG-REG-GPS(1:40)
003780        GO TO 3300-EXIT
003790     END-IF
003800*
003810*    @TG0007-I UNA FIJA CON LATITUD O LONGITUD VACIA (P. EJ.
003820*    ",," EN LA SENTENCIA) NO ES UNA FIJA VALIDA Y SE DESCARTA.
003830     IF TG-TOK-03 = SPACES OR TG-TOK-05 = SPACES
003840        DISPLAY 'AVISO TG7C0900: FIJA GPGGA ANTERIOR SIN '
003850                'LATITUD/LONGITUD, SE IGNORA - ' TG-REG-GPS(1:40)
003860        GO TO 3300-EXIT
003870     END-IF
003880*    @TG0007-F
003890*
003900*    @TG0006-I LOS TOKENS 2 Y 4 SON LA HORA Y LA LETRA DE
003910*    HEMISFERIO, NO LA FIJA; LA LATITUD VIENE EN EL TOKEN 3 Y LA
003920*    LONGITUD EN EL TOKEN 5.  SE QUITA TAMBIEN EL AJUSTE DE SIGNO
003930*    POR HEMISFERIO, QUE COMPARABA LOS TOKENS EQUIVOCADOS Y POR
003940*    ESO NUNCA SE DISPARABA.
003950*    NOTA: LA FIJA SE TOMA TAL CUAL VIENE EN LA SENTENCIA NMEA
003960*    (GRADOS-MINUTOS.MINUTOS-DECIMALES) Y NO SE CONVIERTE A
003970*    GRADOS DECIMALES; ASI LO HA TRABAJADO SIEMPRE ESTE PROGRAMA.
003980*    @TG0006-F
003990*
004000     MOVE TG-TOK-03             TO TG-CNV-LITERAL-TXT
004010     PERFORM 7000-CONVERTIR-COORDENADA
004020     MOVE TG-CNV-RESULTADO      TO TG-LAT-GRADOS-INI
004030*
004040     MOVE TG-TOK-05             TO TG-CNV-LITERAL-TXT
004050     PERFORM 7000-CONVERTIR-COORDENADA
004060     MOVE TG-CNV-RESULTADO      TO TG-LON-GRADOS-INI
004070*
004080     MOVE CT-SI TO TG-GPGGA-INI-SW
004090*
004100 3300-EXIT.
004110     EXIT.
004120******************************************************************
004130*3400-PARSEAR-FIX-SIGUIENTE: IGUAL QUE 3300 PERO PARA LA FIJA   *
004140*                        $GPGGA POSTERIOR A LA SENTENCIA.       *
004150******************************************************************
004160 3400-PARSEAR-FIX-SIGUIENTE.
004170*
004180     MOVE CT-NO TO TG-GPGGA-FIN-SW
004190     MOVE SPACES TO TG-GPGGA-FIN-LATITUD TG-GPGGA-FIN-LONGITUD
004200*
004210     MOVE ZERO  TO TG-CONTADOR-TOKENS
004220     MOVE SPACES TO TG-TOK-01 TG-TOK-02 TG-TOK-03 TG-TOK-04
004230                     TG-TOK-05 TG-TOK-06 TG-TOK-07 TG-TOK-08
004240                     TG-TOK-09 TG-TOK-10
004250*
004260     UNSTRING TG-REG-GPS DELIMITED BY ','
004270              INTO TG-TOK-01 TG-TOK-02 TG-TOK-03 TG-TOK-04
004280                   TG-TOK-05 TG-TOK-06 TG-TOK-07 TG-TOK-08
004290                   TG-TOK-09 TG-TOK-10
004300              TALLYING IN TG-CONTADOR-TOKENS
004310     END-UNSTRING
004320*
004330     IF TG-CONTADOR-TOKENS < CT-TOKENS-MINIMOS-GGA
004340        DISPLAY 'AVISO TG7C0900: FIJA GPGGA SIGUIENTE '
004350                'INCOMPLETA, SE IGNORA - ' TG-REG-GPS(1:40)
004360        GO TO 3400-EXIT
004370     END-IF
004380*
004390*    @TG0007-I UNA FIJA CON LATITUD O LONGITUD VACIA (P. EJ.
004400*    ",," EN LA SENTENCIA) NO ES UNA FIJA VALIDA Y SE DESCARTA.
004410     IF TG-TOK-03 = SPACES OR TG-TOK-05 = SPACES
004420        DISPLAY 'AVISO TG7C0900: FIJA GPGGA SIGUIENTE SIN '
004430                'LATITUD/LONGITUD, SE IGNORA - ' TG-REG-GPS(1:40)
004440        GO TO 3400-EXIT
004450     END-IF
004460*    @TG0007-F
004470*
004480     MOVE TG-TOK-03             TO TG-CNV-LITERAL-TXT
004490     PERFORM 7000-CONVERTIR-COORDENADA
004500     MOVE TG-CNV-RESULTADO      TO TG-LAT-GRADOS-FIN
004510*
004520     MOVE TG-TOK-05             TO TG-CNV-LITERAL-TXT
004530     PERFORM 7000-CONVERTIR-COORDENADA
004540     MOVE TG-CNV-RESULTADO      TO TG-LON-GRADOS-FIN
004550*
004560     MOVE CT-SI TO TG-GPGGA-FIN-SW
004570*
004580 3400-EXIT.
004590     EXIT.
004600******************************************************************
004610*3500-CALCULAR-HAVERSINE: REGLA DE NEGOCIO 4 - CALCULA LA       *
004620*                        DISTANCIA ENTRE LAS DOS FIJAS POR LA   *
004630*                        FORMULA DE HAVERSINE Y LA ACUMULA.     *
004640******************************************************************
004650 3500-CALCULAR-HAVERSINE.
004660*
004670     COMPUTE TG-LAT-INI-RAD = TG-LAT-GRADOS-INI * TG-PI / 180
004680     COMPUTE TG-LAT-FIN-RAD = TG-LAT-GRADOS-FIN * TG-PI / 180
004690     COMPUTE TG-LON-INI-RAD = TG-LON-GRADOS-INI * TG-PI / 180
004700     COMPUTE TG-LON-FIN-RAD = TG-LON-GRADOS-FIN * TG-PI / 180
004710*
004720     COMPUTE TG-DELTA-LAT-RAD = TG-LAT-FIN-RAD - TG-LAT-INI-RAD
004730     COMPUTE TG-DELTA-LON-RAD = TG-LON-FIN-RAD - TG-LON-INI-RAD
004740*
004750     COMPUTE TG-ANGULO-ENTRADA = TG-DELTA-LAT-RAD / 2
004760     PERFORM 4000-REDUCIR-ANGULO
004770     PERFORM 4100-CALCULAR-SENO
004780     MOVE TG-RESULTADO-SENO     TO TG-SENO-MEDIO-LAT
004790*
004800     COMPUTE TG-ANGULO-ENTRADA = TG-DELTA-LON-RAD / 2
004810     PERFORM 4000-REDUCIR-ANGULO
004820     PERFORM 4100-CALCULAR-SENO
004830     MOVE TG-RESULTADO-SENO     TO TG-SENO-MEDIO-LON
004840*
004850     MOVE TG-LAT-INI-RAD        TO TG-ANGULO-ENTRADA
004860     PERFORM 4000-REDUCIR-ANGULO
004870     PERFORM 4200-CALCULAR-COSENO
004880     MOVE TG-RESULTADO-COSENO   TO TG-COSENO-LAT-INI
004890*
004900     MOVE TG-LAT-FIN-RAD        TO TG-ANGULO-ENTRADA
004910     PERFORM 4000-REDUCIR-ANGULO
004920     PERFORM 4200-CALCULAR-COSENO
004930     MOVE TG-RESULTADO-COSENO   TO TG-COSENO-LAT-FIN
004940*
004950     COMPUTE TG-VALOR-A ROUNDED =
004960             (TG-SENO-MEDIO-LAT * TG-SENO-MEDIO-LAT) +
004970             (TG-COSENO-LAT-INI * TG-COSENO-LAT-FIN *
004980              TG-SENO-MEDIO-LON * TG-SENO-MEDIO-LON)
004990*
005000*    @TG0004-I SE ACOTA EL VALOR A PARA EVITAR RAIZ NEGATIVA
005010     IF TG-VALOR-A > 1
005020        MOVE 1 TO TG-VALOR-A
005030     END-IF
005040     IF TG-VALOR-A < 0
005050        MOVE 0 TO TG-VALOR-A
005060     END-IF
005070*    @TG0004-F
005080*
005090     COMPUTE TG-RAIZ-A ROUNDED = TG-VALOR-A ** 0.5
005100*
005110     COMPUTE TG-VALOR-A-COMPL ROUNDED = 1 - TG-VALOR-A
005120     COMPUTE TG-RAIZ-A-COMPL ROUNDED = TG-VALOR-A-COMPL ** 0.5
005130*
005140     MOVE TG-RAIZ-A             TO TG-ATAN-Y
005150     MOVE TG-RAIZ-A-COMPL       TO TG-ATAN-X
005160     PERFORM 4300-CALCULAR-ARCOTANGENTE
005170*
005180     COMPUTE TG-VALOR-C ROUNDED = 2 * TG-ATAN-RESULTADO
005190*
005200     COMPUTE TG-DISTANCIA-PAR ROUNDED =
005210             TG-RADIO-TIERRA-KM * TG-VALOR-C
005220*
005230     ADD TG-DISTANCIA-PAR       TO TG-TOTAL-DISTANCIA
005240*
005250     .
005260******************************************************************
005270*4000-REDUCIR-ANGULO: LLEVA EL ANGULO DE ENTRADA AL RANGO        *
005280*                     -PI..+PI RESTANDO VUELTAS COMPLETAS DE     *
005290*                     2*PI (NO SE USA NINGUNA FUNCION            *
005300*                     INTRINSECA DE COBOL).                      *
005310******************************************************************
005320 4000-REDUCIR-ANGULO.
005330*
005340     COMPUTE TG-NUM-VUELTAS =
005350             TG-ANGULO-ENTRADA / (2 * TG-PI)
005360*
005370     COMPUTE TG-ANGULO-REDUCIDO =
005380             TG-ANGULO-ENTRADA - (TG-NUM-VUELTAS * 2 * TG-PI)
005390*
005400     IF TG-ANGULO-REDUCIDO > TG-PI
005410        COMPUTE TG-ANGULO-REDUCIDO = TG-ANGULO-REDUCIDO -
005420                (2 * TG-PI)
005430     END-IF
005440*
005450     IF TG-ANGULO-REDUCIDO < (TG-PI * -1)
005460        COMPUTE TG-ANGULO-REDUCIDO = TG-ANGULO-REDUCIDO +
005470                (2 * TG-PI)
005480     END-IF
005490*
005500     .
005510******************************************************************
005520*4100-CALCULAR-SENO: SERIE DE TAYLOR DEL SENO SOBRE EL ANGULO    *
005530*                    YA REDUCIDO.  SEN(X) = X - X3/3! + X5/5!... *
005540******************************************************************
005550 4100-CALCULAR-SENO.
005560*
005570     COMPUTE TG-POT-X2 ROUNDED =
005580             TG-ANGULO-REDUCIDO * TG-ANGULO-REDUCIDO
005590*
005600     MOVE TG-ANGULO-REDUCIDO    TO TG-TERMINO-SERIE
005610     MOVE TG-ANGULO-REDUCIDO    TO TG-SUMA-SERIE
005620     MOVE 1                     TO TG-DIVISOR-SERIE
005630     MOVE 1                     TO TG-INDICE-SERIE
005640*
005650     PERFORM 4110-SUMAR-TERMINO-SENO
005660             UNTIL TG-INDICE-SERIE > 6
005670*
005680     MOVE TG-SUMA-SERIE         TO TG-RESULTADO-SENO
005690*
005700     .
005710******************************************************************
005720*4110-SUMAR-TERMINO-SENO: UN TERMINO DE LA SERIE DEL SENO.      *
005730******************************************************************
005740 4110-SUMAR-TERMINO-SENO.
005750*
005760     ADD 2 TO TG-DIVISOR-SERIE
005770     COMPUTE TG-TERMINO-SERIE ROUNDED =
005780             TG-TERMINO-SERIE * TG-POT-X2 * -1 /
005790             (TG-DIVISOR-SERIE * (TG-DIVISOR-SERIE - 1))
005800*
005810     ADD TG-TERMINO-SERIE       TO TG-SUMA-SERIE
005820*
005830     ADD 1 TO TG-INDICE-SERIE
005840*
005850     .
005860******************************************************************
005870*4200-CALCULAR-COSENO: SERIE DE TAYLOR DEL COSENO SOBRE EL      *
005880*                      ANGULO YA REDUCIDO.                       *
005890*                      COS(X) = 1 - X2/2! + X4/4! - ...          *
005900******************************************************************
005910 4200-CALCULAR-COSENO.
005920*
005930     COMPUTE TG-POT-X2 ROUNDED =
005940             TG-ANGULO-REDUCIDO * TG-ANGULO-REDUCIDO
005950*
005960     MOVE 1                     TO TG-TERMINO-SERIE
005970     MOVE 1                     TO TG-SUMA-SERIE
005980     MOVE 0                     TO TG-DIVISOR-SERIE
005990     MOVE 1                     TO TG-INDICE-SERIE
006000*
006010     PERFORM 4210-SUMAR-TERMINO-COSENO
006020             UNTIL TG-INDICE-SERIE > 6
006030*
006040     MOVE TG-SUMA-SERIE         TO TG-RESULTADO-COSENO
006050*
006060     .
006070******************************************************************
006080*4210-SUMAR-TERMINO-COSENO: UN TERMINO DE LA SERIE DEL COSENO.  *
006090******************************************************************
006100 4210-SUMAR-TERMINO-COSENO.
006110*
006120     ADD 2 TO TG-DIVISOR-SERIE
006130     COMPUTE TG-TERMINO-SERIE ROUNDED =
006140             TG-TERMINO-SERIE * TG-POT-X2 * -1 /
006150             (TG-DIVISOR-SERIE * (TG-DIVISOR-SERIE - 1))
006160*
006170     ADD TG-TERMINO-SERIE       TO TG-SUMA-SERIE
006180*
006190     ADD 1 TO TG-INDICE-SERIE
006200*
006210     .
006220******************************************************************
006230*4300-CALCULAR-ARCOTANGENTE: ATAN2(Y,X) POR SERIE DE TAYLOR DE  *
006240*                      ATAN(T) SOBRE UN COCIENTE REDUCIDO A UN  *
006250*                      RANGO DONDE LA SERIE CONVERGE RAPIDO.    *
006260*                      COMO Y Y X SON AMBOS NO NEGATIVOS (VIE-  *
006270*                      NEN DE RAICES CUADRADAS) EL RESULTADO    *
006280*                      CAE SIEMPRE EN EL PRIMER CUADRANTE.      *
006290******************************************************************
006300 4300-CALCULAR-ARCOTANGENTE.
006310*
006320     IF TG-ATAN-X = 0
006330        COMPUTE TG-ATAN-RESULTADO ROUNDED = TG-PI / 2
006340        GO TO 4300-EXIT
006350     END-IF
006360*
006370     COMPUTE TG-ATAN-T ROUNDED = TG-ATAN-Y / TG-ATAN-X
006380*
006390     IF TG-ATAN-T > 1
006400*         ATAN(T) = PI/2 - ATAN(1/T)  (SE INVIERTE EL COCIENTE)
006410        COMPUTE TG-ATAN-T1 ROUNDED = 1 / TG-ATAN-T
006420        MOVE TG-ATAN-T1         TO TG-ATAN-T2
006430        MOVE TG-ATAN-T2         TO TG-ATAN-PARCIAL
006440        MOVE TG-ATAN-T2         TO TG-TERMINO-SERIE
006450        MOVE TG-ATAN-T2         TO TG-SUMA-SERIE
006460        MOVE 1                  TO TG-DIVISOR-SERIE
006470        MOVE 1                  TO TG-INDICE-SERIE
006480        PERFORM 4310-SUMAR-TERMINO-ATAN
006490                UNTIL TG-INDICE-SERIE > 8
006500        COMPUTE TG-ATAN-RESULTADO ROUNDED =
006510                (TG-PI / 2) - TG-SUMA-SERIE
006520     ELSE
006530        MOVE TG-ATAN-T          TO TG-TERMINO-SERIE
006540        MOVE TG-ATAN-T          TO TG-SUMA-SERIE
006550        MOVE 1                  TO TG-DIVISOR-SERIE
006560        MOVE 1                  TO TG-INDICE-SERIE
006570        PERFORM 4310-SUMAR-TERMINO-ATAN
006580                UNTIL TG-INDICE-SERIE > 8
006590        MOVE TG-SUMA-SERIE      TO TG-ATAN-RESULTADO
006600     END-IF
006610*
006620 4300-EXIT.
006630     EXIT.
006640******************************************************************
006650*4310-SUMAR-TERMINO-ATAN: UN TERMINO DE LA SERIE DEL ARCOTAN-   *
006660*                      GENTE.  ATAN(T)=T-T3/3+T5/5-T7/7+...     *
006670******************************************************************
006680 4310-SUMAR-TERMINO-ATAN.
006690*
006700     ADD 2 TO TG-DIVISOR-SERIE
006710     COMPUTE TG-TERMINO-SERIE ROUNDED =
006720             TG-TERMINO-SERIE * TG-ATAN-T2 * TG-ATAN-T2 * -1
006730*
006740     COMPUTE TG-ATAN-PARCIAL ROUNDED =
006750             TG-TERMINO-SERIE / TG-DIVISOR-SERIE
006760*
006770     ADD TG-ATAN-PARCIAL        TO TG-SUMA-SERIE
006780*
006790     ADD 1 TO TG-INDICE-SERIE
006800*
006810     .
006820******************************************************************
006830*5000-EMITIR-REPORTE: REGLA DE NEGOCIO 5 - FORMATEA EL TOTAL A  *
006840*                     3 DECIMALES Y LO ESCRIBE EN EL REPORTE.   *
006850******************************************************************
006860 5000-EMITIR-REPORTE.
006870*
006880     MOVE SPACES TO TG-LINEA-REPORTE
006890*
006900     MOVE TG-TOTAL-DISTANCIA TO TG-DISTANCIA-EDITADA
006910     MOVE TG-DISTANCIA-EDITADA TO TG-DIST-ALPHA
006920*
006930     MOVE 1 TO TG-POS-INICIO
006940     PERFORM 5010-SALTAR-ESPACIO
006950             UNTIL TG-DIST-ALPHA(TG-POS-INICIO:1) NOT = SPACE
006960                OR TG-POS-INICIO > LENGTH OF TG-DIST-ALPHA
006970*
006980*    @TG0008-I LA LINEA SE ARMA POR LA VISTA COLUMNAR ETIQUETA/
006990*    VALOR DE TG-LINEA-REPORTE-VISTA (ANTES SE ARMABA CON UN
007000*    STRING DIRECTO AL REGISTRO DEL ARCHIVO); QUEDA SEPARADA
007010*    POR SI EL ENLACE CON EL SOCIO RUSO VUELVE A CAMBIAR EL
007020*    FORMATO DEL PREFIJO O DEL VALOR POR SEPARADO.
007030     MOVE MS-TOTAL-PREFIJO      TO TG-RPT-COL-ETIQUETA
007040*
007050     STRING TG-DIST-ALPHA(TG-POS-INICIO:) DELIMITED BY SIZE
007060            MS-TOTAL-SUFIJO            DELIMITED BY SIZE
007070            INTO TG-RPT-COL-VALOR
007080     END-STRING
007090*    @TG0008-F
007100*
007110     MOVE TG-LINEA-REPORTE TO TG-REG-REPORTE
007120*
007130     WRITE TG-REG-REPORTE
007140*
007150     .
007160******************************************************************
007170*5010-SALTAR-ESPACIO: AVANZA UNA POSICION PARA RECORTAR LOS     *
007180*                     ESPACIOS A LA IZQUIERDA DEL CAMPO EDITADO.*
007190******************************************************************
007200 5010-SALTAR-ESPACIO.
007210*
007220     ADD 1 TO TG-POS-INICIO
007230*
007240     .
007250******************************************************************
007260*7000-CONVERTIR-COORDENADA: CONVIERTE UN LITERAL NUMERICO ASCII *
007270*                     CON PUNTO DECIMAL (POR EJEMPLO 4807.038)  *
007280*                     A DECIMAL EMPACADO, SIN USAR NINGUNA      *
007290*                     FUNCION INTRINSECA DE COBOL.               *
007300******************************************************************
007310 7000-CONVERTIR-COORDENADA.
007320*
007330     MOVE ZERO   TO TG-CNV-CONTADOR-TOKENS
007340     MOVE SPACES TO TG-CNV-ENTERA-TXT
007350     MOVE SPACES TO TG-CNV-DECIMAL-TXT
007360*
007370     UNSTRING TG-CNV-LITERAL-TXT DELIMITED BY '.'
007380              INTO TG-CNV-ENTERA-TXT TG-CNV-DECIMAL-TXT
007390              TALLYING IN TG-CNV-CONTADOR-TOKENS
007400     END-UNSTRING
007410*
007420*    LA PARTE DECIMAL SE RELLENA DE CEROS A LA DERECHA; ASI
007430*    QUEDA CORRECTAMENTE ESCALADA A SEIS POSICIONES PARA LA
007440*    DIVISION ENTRE 1000000 DE MAS ABAJO.
007450     INSPECT TG-CNV-DECIMAL-TXT REPLACING TRAILING SPACES
007460                                 BY ZERO
007470     IF TG-CNV-DECIMAL-TXT = SPACES OR LOW-VALUES
007480        MOVE ZERO TO TG-CNV-DECIMAL-TXT
007490     END-IF
007500*
007510*    LA PARTE ENTERA, EN CAMBIO, DEBE QUEDAR ALINEADA A LA
007520*    DERECHA DENTRO DEL CAMPO NUMERICO (DE LO CONTRARIO EL
007530*    MOVE ALFANUMERICO-A-NUMERICO LA RECORRE A LA IZQUIERDA
007540*    Y LE AGREGA CEROS NO DESEADOS).  SE MIDE LA PARTE UTIL
007550*    CON 7010-MEDIR-ENTERA Y SE REACOMODA POR MODIFICACION
007560*    DE REFERENCIA.
007570     MOVE ZERO TO TG-CNV-ENTERA-NUM
007580     MOVE ZERO TO TG-CNV-DECIMAL-NUM
007590     MOVE 1    TO TG-CNV-LONGITUD-ENT
007600*
007610     IF TG-CNV-ENTERA-TXT NOT = SPACES AND NOT = LOW-VALUES
007620        PERFORM 7010-MEDIR-ENTERA
007630                UNTIL TG-CNV-LONGITUD-ENT > 6
007640                   OR TG-CNV-ENTERA-TXT(TG-CNV-LONGITUD-ENT:1)
007650                         = SPACE
007660        SUBTRACT 1 FROM TG-CNV-LONGITUD-ENT
007670        COMPUTE TG-CNV-POS-DESTINO = 7 - TG-CNV-LONGITUD-ENT
007680        MOVE TG-CNV-ENTERA-TXT(1:TG-CNV-LONGITUD-ENT)
007690           TO TG-CNV-ENTERA-NUM(TG-CNV-POS-DESTINO:
007700                                 TG-CNV-LONGITUD-ENT)
007710     END-IF
007720*
007730     MOVE TG-CNV-DECIMAL-TXT    TO TG-CNV-DECIMAL-NUM
007740*
007750     COMPUTE TG-CNV-RESULTADO ROUNDED =
007760             TG-CNV-ENTERA-NUM + (TG-CNV-DECIMAL-NUM / 1000000)
007770*
007780     .
007790******************************************************************
007800*7010-MEDIR-ENTERA: AVANZA UNA POSICION BUSCANDO EL PRIMER      *
007810*                   BLANCO DE LA PARTE ENTERA DEL LITERAL.      *
007820******************************************************************
007830 7010-MEDIR-ENTERA.
007840*
007850     ADD 1 TO TG-CNV-LONGITUD-ENT
007860*
007870     .
007880******************************************************************
007890*9000-FIN-PROCESO: CIERRA ARCHIVOS Y TERMINA LA CORRIDA.        *
007900******************************************************************
007910 9000-FIN-PROCESO.
007920*
007930     CLOSE TG-ARCH-GPS
007940           TG-ARCH-REPORTE
007950*
007960     GOBACK.
007970*
007980******************************************************************
007990***************            FIN PROGRAMA             *************
008000******************************************************************
